000010******************************************************************
000020* FECHA       : 09/06/1987                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : BOLSA DE VALORES - COMPRA PROGRAMADA             *
000050* PROGRAMA    : CALCORD                                          *
000060* TIPO        : SUBPROGRAMA (CALLED)                             *
000070* DESCRIPCION : CALCULA LA CANTIDAD DE TITULOS QUE SE PUEDEN     *
000080*             : COMPRAR A PRECIO DE MERCADO CON UN PRESUPUESTO   *
000090*             : DADO, Y VALIDA QUE LA ORDEN SEA EJECUTABLE       *
000100*             : (PRECIO DISTINTO DE CERO, CANTIDAD MAYOR A CERO) *
000110* ARCHIVOS    : NO APLICA, TRABAJA SOLO CON LINKAGE              *
000120* ACCION (ES) : C=CALCULA CANTIDAD Y MONTO DE LA ORDEN           *
000130* PROGRAMA(S) : INVOCADO POR PEDIDOS1                            *
000140* INSTALADO   : 09/06/1987                                       *
000150* BPM/RATIONAL: 100120                                           *
000160* NOMBRE      : CALCULO DE ORDEN DE COMPRA PROGRAMADA            *
000170* DESCRIPCION : SIZING                                           *
000180******************************************************************
000190*----------------------------------------------------------------*
000200*                 B I T A C O R A   D E   C A M B I O S          *
000210*----------------------------------------------------------------*
000220* 1987-06-09 PEDR TK-10010 PRIMERA VERSION, REEMPLAZA CALCULO    *
000230*                 MANUAL QUE HACIA EL ANALISTA DE CARTERA        *
000240* 1988-02-20 PEDR TK-10034 SE AGREGA VALIDACION DE PRECIO CERO   *
000250*                 (ANTES TRONABA POR DIVISION ENTRE CERO)        *
000260* 1989-11-03 CGM  TK-10077 SE AGREGA ESTADO E2 CUANDO LA ORDEN   *
000270*                 QUEDA EN CERO TITULOS                          *
000280* 1991-05-14 PEDR TK-10102 AJUSTE DE PIC EN PED-MONTO-ESPERADO   *
000290*                 PARA SOPORTAR MONTOS MAYORES                   *
000300* 1994-09-30 CGM  TK-10155 LIMPIEZA DE COMENTARIOS Y FORMATO     *
000310* 1998-01-12 PEDR TK-19003 REVISION Y2K - CAMPOS DE FECHA NO SE  *
000320*                 USAN EN ESTE PROGRAMA, SIN IMPACTO             *
000330* 1999-11-22 PEDR TK-19201 CERTIFICACION Y2K FINAL - SIN CAMBIOS *
000340* 2003-04-08 CGM  TK-21044 SE AGREGA REDEFINES DE PRECIO PARA    *
000350*                 DETECTAR CARGAS NEGATIVAS DE LA INTERFASE      *
000360* 2011-07-19 LMSH TK-30018 SE ESTANDARIZA BANNER DE CAMBIOS AL   *
000370*                 FORMATO ACTUAL DEL DEPARTAMENTO                *
000380* 2024-02-27 PEDR TK-55005 SE ADAPTA A COMPRA PROGRAMADA DE      *
000390*                 TITULOS (ANTES ERA CARTERA DE AHORRO)        *
000400*----------------------------------------------------------------*
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.                    CALCORD.
000430 AUTHOR.                        ERICK RAMIREZ.
000440 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - BVAL.
000450 DATE-WRITTEN.                  09/06/1987.
000460 DATE-COMPILED.
000470 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-NUMERICA   IS "0" THRU "9"
000530     UPSI-0 ON STATUS IS SW-PRUEBA-ACTIVA
000540            OFF STATUS IS SW-PRUEBA-INACTIVA.
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000580*              CAMPOS DE TRABAJO DEL CALCULO DE ORDEN            *
000590******************************************************************
000600 01  WKS-VALORES-TRABAJO.
000610     02  WKS-PRESUPUESTO         PIC 9(11)      VALUE ZEROES.
000620*        REDEFINE PARA SEPARAR MILLARES DE UNIDADES EN DISPLAY
000630     02  WKS-PRESUPUESTO-R REDEFINES WKS-PRESUPUESTO.
000640         03  WKS-PRESUPUESTO-MILES  PIC 9(08).
000650         03  WKS-PRESUPUESTO-UNI    PIC 9(03).
000660     02  WKS-PRECIO              PIC 9(09)      VALUE ZEROES.
000670*        REDEFINE FIRMADO, DETECTA CARGAS NEGATIVAS DE INTERFASE
000680     02  WKS-PRECIO-R REDEFINES WKS-PRECIO.
000690         03  WKS-PRECIO-FIRMADO  PIC S9(09).
000700     02  WKS-CANTIDAD            PIC 9(07) COMP-5 VALUE ZEROES.
000710     02  WKS-MONTO               PIC 9(11)      VALUE ZEROES.
000720     02  FILLER                  PIC X(05).
000730 01  WKS-MASCARAS-EDICION.
000740     02  WKS-MASCARA-MONTO       PIC Z,ZZZ,ZZZ,ZZ9.
000750*        REDEFINE ALFANUMERICO PARA MOVER A LINEAS DE DEPURACION
000760     02  WKS-MASCARA-R REDEFINES WKS-MASCARA-MONTO PIC X(13).
000770     02  FILLER                  PIC X(05).
000780******************************************************************
000790 LINKAGE SECTION.
000800 COPY PEDORD.
000810******************************************************************
000820 PROCEDURE DIVISION USING PED-CODIGO
000830                           PED-PRESUPUESTO
000840                           PED-PRECIO-ACTUAL
000850                           PED-CANTIDAD
000860                           PED-MONTO-ESPERADO
000870                           PED-ESTADO.
000880******************************************************************
000890 000-CALCULA-ORDEN SECTION.
000900*----------------------------------------------------------------*
000910*    REGLA B11 / UNIDAD 3 PASO 1: PRECIO CERO NO SE PUEDE VALUAR *
000920*----------------------------------------------------------------*
000930     MOVE PED-PRESUPUESTO     TO WKS-PRESUPUESTO
000940     MOVE PED-PRECIO-ACTUAL   TO WKS-PRECIO
000950
000960     IF PED-PRECIO-ACTUAL = ZEROES
000970        MOVE ZEROES           TO PED-CANTIDAD
000980        MOVE ZEROES           TO PED-MONTO-ESPERADO
000990        MOVE 'E1'              TO PED-ESTADO
001000     ELSE
001010*----------------------------------------------------------------*
001020*    REGLA B2: CANTIDAD = PRESUPUESTO / PRECIO, TRUNCADO         *
001030*----------------------------------------------------------------*
001040        COMPUTE WKS-CANTIDAD = PED-PRESUPUESTO / PED-PRECIO-ACTUAL
001050        MOVE WKS-CANTIDAD     TO PED-CANTIDAD
001060
001070        IF WKS-CANTIDAD = ZEROES
001080*----------------------------------------------------------------*
001090*    PRESUPUESTO NO ALCANZA PARA NI UN TITULO, ES ERROR E2       *
001100*----------------------------------------------------------------*
001110           MOVE ZEROES        TO PED-MONTO-ESPERADO
001120           MOVE 'E2'           TO PED-ESTADO
001130        ELSE
001140           COMPUTE WKS-MONTO = WKS-CANTIDAD * PED-PRECIO-ACTUAL
001150           MOVE WKS-MONTO     TO PED-MONTO-ESPERADO
001160           MOVE 'OK'           TO PED-ESTADO
001170        END-IF
001180     END-IF
001190
001200     GOBACK.
001210 000-CALCULA-ORDEN-E. EXIT.
