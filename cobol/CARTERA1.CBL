000010******************************************************************
000020* FECHA       : 09/06/1987                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : BOLSA DE VALORES - COMPRA PROGRAMADA             *
000050* PROGRAMA    : CARTERA1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : SIMULA UNA CORRIDA HISTORICA (BACKTEST) DE LA    *
000080*             : COMPRA PROGRAMADA SEMANAL SOBRE UN ARCHIVO DE    *
000090*             : COTIZACIONES DIARIAS, VALORIZA LA CARTERA DIA A  *
000100*             : DIA Y CALCULA LAS METRICAS DE DESEMPENO AL FINAL *
000110* ARCHIVOS    : CTZDIA=C, MOVCOM=A, SALDIA=A, REPRES=A           *
000120* ACCION (ES) : C=CONSULTA, A=AGREGA                             *
000130* PROGRAMA(S) : INVOCA A CALCORD                                 *
000140* INSTALADO   : 09/06/1987                                       *
000150* BPM/RATIONAL: 100119                                           *
000160* NOMBRE      : SIMULACION HISTORICA DE CARTERA PROGRAMADA       *
000170* DESCRIPCION : BATCH                                            *
000180******************************************************************
000190*----------------------------------------------------------------*
000200*                 B I T A C O R A   D E   C A M B I O S          *
000210*----------------------------------------------------------------*
000220* 1987-06-09 PEDR TK-10009 PRIMERA VERSION, CORRIA SOLO UNA      *
000230*                 CUENTA DE AHORRO PROGRAMADO A LA VEZ           *
000240* 1988-04-18 PEDR TK-10028 SE AGREGA BITACORA DE SALDO DIARIO,   *
000250*                 ANTES SOLO SE IMPRIMIA EL TOTAL FINAL          *
000260* 1990-09-25 CGM  TK-10091 SE AGREGA REVALUACION DIARIA DE LOS   *
000270*                 MOVIMIENTOS DE COMPRA CONTRA EL VALOR DE MERC. *
000280* 1993-02-14 PEDR TK-10139 SE AGREGA CALCULO DE RENDIMIENTO      *
000290*                 ANUALIZADO Y VOLATILIDAD AL RESUMEN FINAL      *
000300* 1996-06-30 CGM  TK-10181 SE AGREGA INDICE SHARPE Y MAXIMA      *
000310*                 CAIDA AL REPORTE RESUMEN                       *
000320* 1998-03-05 PEDR TK-19020 REVISION Y2K - REDEFINES DE FECHA SE  *
000330*                 AMPLIAN A ANIO DE 4 DIGITOS                    *
000340* 1999-11-22 PEDR TK-19203 CERTIFICACION Y2K FINAL - SIN CAMBIOS *
000350* 2004-01-20 CGM  TK-21502 SOPORTE PARA VARIOS TITULOS EN LA     *
000360*                 MISMA CORRIDA (ANTES UNO SOLO)                 *
000370* 2009-10-08 LMSH TK-28077 SE AGREGA VALIDACION DE DIA DE LA     *
000380*                 SEMANA POR ALGORITMO DE ZELLER                 *
000390* 2011-07-19 LMSH TK-30017 SE ESTANDARIZA BANNER DE CAMBIOS AL   *
000400*                 FORMATO ACTUAL DEL DEPARTAMENTO                *
000410* 2024-02-27 PEDR TK-55004 SE ADAPTA A COMPRA PROGRAMADA DE      *
000420*                 TITULOS (ANTES ERA CARTERA DE AHORRO)          *
000430*----------------------------------------------------------------*
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.                    CARTERA1.
000460 AUTHOR.                        ERICK RAMIREZ.
000470 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - BVAL.
000480 DATE-WRITTEN.                  09/06/1987.
000490 DATE-COMPILED.
000500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS CLASE-NUMERICA   IS "0" THRU "9"
000560     UPSI-0 ON STATUS IS SW-PRUEBA-ACTIVA
000570            OFF STATUS IS SW-PRUEBA-INACTIVA.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT CTZDIA ASSIGN TO CTZDIA
000610            ORGANIZATION  IS LINE SEQUENTIAL
000620            ACCESS MODE   IS SEQUENTIAL
000630            FILE STATUS   IS FS-CTZDIA
000640                             FSE-CTZDIA.
000650     SELECT MOVCOM ASSIGN TO MOVCOM
000660            ORGANIZATION  IS LINE SEQUENTIAL
000670            ACCESS MODE   IS SEQUENTIAL
000680            FILE STATUS   IS FS-MOVCOM
000690                             FSE-MOVCOM.
000700     SELECT SALDIA ASSIGN TO SALDIA
000710            ORGANIZATION  IS LINE SEQUENTIAL
000720            ACCESS MODE   IS SEQUENTIAL
000730            FILE STATUS   IS FS-SALDIA
000740                             FSE-SALDIA.
000750     SELECT REPRES ASSIGN TO REPRES
000760            ORGANIZATION  IS LINE SEQUENTIAL
000770            ACCESS MODE   IS SEQUENTIAL
000780            FILE STATUS   IS FS-REPRES
000790                             FSE-REPRES.
000800 DATA DIVISION.
000810 FILE SECTION.
000820******************************************************************
000830*     COTIZACIONES DIARIAS DE ENTRADA, ORDENADAS POR FECHA       *
000840******************************************************************
000850 FD  CTZDIA.
000860 COPY CTZDIA.
000870******************************************************************
000880*     BITACORA DE MOVIMIENTOS DE COMPRA, SE ESCRIBE AL FINAL     *
000890******************************************************************
000900 FD  MOVCOM.
000910 COPY MOVCOM.
000920******************************************************************
000930*     BITACORA DE SALDO DIARIO DE LA CARTERA, SE ESCRIBE AL FINAL*
000940******************************************************************
000950 FD  SALDIA.
000960 COPY SALDIA.
000970******************************************************************
000980*     LINEA DE IMPRESION DEL REPORTE RESUMEN                     *
000990******************************************************************
001000 FD  REPRES.
001010 01  REP-LINEA                   PIC X(80).
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*              PARAMETROS DE LA CORRIDA, LEIDOS POR SYSIN        *
001050******************************************************************
001060 COPY PARMEJ.
001070******************************************************************
001080*     AREA DE TRABAJO PARA INVOCAR A CALCORD (UNIDAD 3)          *
001090******************************************************************
001100 COPY PEDORD.
001110******************************************************************
001120*              CAMPOS DE TRABAJO GENERALES DE LA CORRIDA         *
001130******************************************************************
001140 01  WKS-VALORES-TRABAJO.
001150     02  WKS-CAJA                PIC 9(13)      VALUE ZEROES.
001160*        REDEFINE FIRMADO, DETECTA SALDOS NEGATIVOS DE CAJA
001170     02  WKS-CAJA-R REDEFINES WKS-CAJA.
001180         03  WKS-CAJA-FIRMADA    PIC S9(13).
001190     02  WKS-TOTAL-INVERTIDO     PIC 9(13)      VALUE ZEROES.
001200     02  WKS-VALOR-DIA           PIC S9(13)     VALUE ZEROES.
001210     02  WKS-POS-VALOR           PIC S9(13)     VALUE ZEROES.
001220     02  WKS-PRESUP-X-TITULO     PIC 9(11)      VALUE ZEROES.
001230     02  FILLER                  PIC X(05).
001240 01  WKS-FECHA-GRUPO             PIC 9(08)      VALUE ZEROES.
001250*        REDEFINE PARA SACAR DIA DE LA SEMANA (ZELLER)
001260 01  WKS-FECHA-GRUPO-R REDEFINES WKS-FECHA-GRUPO.
001270     02  WKS-GRP-ANIO            PIC 9(04).
001280     02  WKS-GRP-MES             PIC 9(02).
001290     02  WKS-GRP-DIA             PIC 9(02).
001300 01  WKS-DIA-SEMANA              PIC 9(01)      VALUE ZEROES.
001310     88  ES-LUNES                               VALUE 1.
001320******************************************************************
001330*        CAMPOS DE TRABAJO DEL ALGORITMO DE ZELLER (REGLA B6)    *
001340******************************************************************
001350 01  WKS-CAMPOS-ZELLER.
001360     02  WKS-Z-MES               PIC 9(02) COMP-5 VALUE ZEROES.
001370     02  WKS-Z-ANIO              PIC 9(04) COMP-5 VALUE ZEROES.
001380     02  WKS-Z-SIGLO             PIC 9(02) COMP-5 VALUE ZEROES.
001390     02  WKS-Z-RESTO-SIGLO       PIC 9(02) COMP-5 VALUE ZEROES.
001400     02  WKS-Z-T1                PIC 9(04) COMP-5 VALUE ZEROES.
001410     02  WKS-Z-T2                PIC 9(02) COMP-5 VALUE ZEROES.
001420     02  WKS-Z-T3                PIC 9(02) COMP-5 VALUE ZEROES.
001430     02  WKS-Z-H-CRUDO           PIC 9(06) COMP-5 VALUE ZEROES.
001440     02  WKS-Z-H-DIV             PIC 9(04) COMP-5 VALUE ZEROES.
001450     02  WKS-Z-H                 PIC 9(02) COMP-5 VALUE ZEROES.
001460 01  WKS-MASCARAS-EDICION.
001470     02  WKS-MASCARA-MONTO       PIC Z,ZZZ,ZZZ,ZZ9.
001480*        REDEFINE ALFANUMERICO PARA MOVER A LINEAS DE DEPURACION
001490     02  WKS-MASCARA-R REDEFINES WKS-MASCARA-MONTO PIC X(13).
001500     02  FILLER                  PIC X(05).
001510******************************************************************
001520*     AREA DE LECTURA ANTICIPADA (LOOK-AHEAD) DE COTIZACIONES,   *
001530*     SIRVE PARA DETECTAR EL QUIEBRE DE CONTROL POR FECHA        *
001540******************************************************************
001550 01  WKS-REG-SIGUIENTE.
001560     02  WKS-SIG-HAY-DATO        PIC 9(01)      VALUE ZEROES.
001570         88  HAY-SIGUIENTE                       VALUE 1.
001580     02  WKS-SIG-CODIGO          PIC X(06)      VALUE SPACES.
001590     02  WKS-SIG-FECHA           PIC 9(08)      VALUE ZEROES.
001600     02  WKS-SIG-CIERRE          PIC 9(09)      VALUE ZEROES.
001610******************************************************************
001620*     TABLA DE TITULOS DE LA CARTERA Y SU TENENCIA ACTUAL, SE    *
001630*     VA LLENANDO CONFORME SE DESCUBREN CODIGOS EN CTZDIA        *
001640******************************************************************
001650 01  WKS-TABLA-CARTERA.
001660     02  WKS-CART-POS OCCURS 10 TIMES INDEXED BY WKS-IX-CART.
001670         03  WKS-CART-CODIGO     PIC X(06).
001680         03  WKS-CART-TENENCIA   PIC 9(07) COMP-5.
001690 01  WKS-TOTAL-TITULOS           PIC 9(02) COMP-5 VALUE ZEROES.
001700******************************************************************
001710*     PRECIOS DE CIERRE DEL GRUPO DE FECHA QUE SE ESTA           *
001720*     PROCESANDO (UN RENGLON POR CADA TITULO CON PRECIO ESE DIA) *
001730******************************************************************
001740 01  WKS-TABLA-PRECIOS-DIA.
001750     02  WKS-PXD-POS OCCURS 10 TIMES INDEXED BY WKS-IX-PXD.
001760         03  WKS-PXD-CODIGO      PIC X(06).
001770         03  WKS-PXD-CIERRE      PIC 9(09).
001780 01  WKS-TOTAL-PXD               PIC 9(02) COMP-5 VALUE ZEROES.
001790******************************************************************
001800*     BITACORA DE MOVIMIENTOS EN MEMORIA, SE REVALUA CADA DIA    *
001810*     Y SE GRABA A MOVCOM YA TERMINADA LA CORRIDA                *
001820******************************************************************
001830 01  WKS-TABLA-MOVIMIENTOS.
001840     02  WKS-MOV-POS OCCURS 500 TIMES INDEXED BY WKS-IX-MOV.
001850         03  WKS-MOV-FECHA       PIC 9(08).
001860         03  WKS-MOV-CODIGO      PIC X(06).
001870         03  WKS-MOV-CANTIDAD    PIC 9(07) COMP-5.
001880         03  WKS-MOV-PRECIO      PIC 9(09).
001890         03  WKS-MOV-MONTO       PIC 9(11).
001900         03  WKS-MOV-SALDO       PIC S9(11).
001910         03  WKS-MOV-GANANCIA    PIC S9(11).
001920         03  WKS-MOV-GAN-TASA    PIC S9(03)V9(04).
001930 01  WKS-TOTAL-MOVIMIENTOS       PIC 9(04) COMP-5 VALUE ZEROES.
001940 01  WKS-COD-REVALUA             PIC X(06) VALUE SPACES.
001950******************************************************************
001960*     BITACORA DE SALDO DIARIO EN MEMORIA, SE GRABA A SALDIA     *
001970*     YA TERMINADA LA CORRIDA                                    *
001980******************************************************************
001990 01  WKS-TABLA-SALDOS-DIA.
002000     02  WKS-SDI-POS OCCURS 500 TIMES INDEXED BY WKS-IX-SDI.
002010         03  WKS-SDI-FECHA       PIC 9(08).
002020         03  WKS-SDI-VALOR       PIC S9(13).
002030 01  WKS-TOTAL-DIAS              PIC 9(04) COMP-5 VALUE ZEROES.
002040******************************************************************
002050*     RESUMEN DE RESULTADOS Y METRICAS DE DESEMPENO              *
002060******************************************************************
002070 COPY RESCRT.
002080******************************************************************
002090*              CAMPOS DE TRABAJO DEL CALCULO DE METRICAS         *
002100******************************************************************
002110 01  WKS-TABLA-RENDIMIENTOS.
002120     02  WKS-REND-POS OCCURS 500 TIMES INDEXED BY WKS-IX-REND.
002130         03  WKS-REND-VALOR      PIC S9(03)V9(06).
002140 01  WKS-TOTAL-RENDIMIENTOS      PIC 9(04) COMP-5 VALUE ZEROES.
002150 01  WKS-CAMPOS-METRICAS.
002160     02  WKS-ANIOS               PIC 9(03)V9(06) VALUE ZEROES.
002170     02  WKS-INV-ANIOS           PIC 9(03)V9(06) VALUE ZEROES.
002180     02  WKS-SUMA-REND           PIC S9(05)V9(06) VALUE ZEROES.
002190     02  WKS-MEDIA-REND          PIC S9(03)V9(06) VALUE ZEROES.
002200     02  WKS-SUMA-CUADRADOS      PIC S9(05)V9(06) VALUE ZEROES.
002210     02  WKS-DIF-REND            PIC S9(03)V9(06) VALUE ZEROES.
002220     02  WKS-VARIANZA            PIC S9(05)V9(06) VALUE ZEROES.
002230     02  WKS-DESV-ESTANDAR       PIC S9(03)V9(06) VALUE ZEROES.
002240     02  WKS-RAIZ-252            PIC 9(03)V9(06)  VALUE ZEROES.
002250     02  WKS-ACUM-RETORNO        PIC S9(05)V9(06) VALUE ZEROES.
002260     02  WKS-ACUM-MAXIMO         PIC S9(05)V9(06) VALUE ZEROES.
002270     02  WKS-CAIDA-DIA           PIC S9(03)V9(06) VALUE ZEROES.
002280******************************************************************
002290*        CAMPOS PARA BITACORA DE ERRORES DE ARCHIVO (DEBD1R00)   *
002300******************************************************************
002310 01  FS-CTZDIA                   PIC 9(02)        VALUE ZEROES.
002320 01  FSE-CTZDIA.
002330     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROES.
002340     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROES.
002350     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROES.
002360 01  FS-MOVCOM                   PIC 9(02)        VALUE ZEROES.
002370 01  FSE-MOVCOM.
002380     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROES.
002390     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROES.
002400     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROES.
002410 01  FS-SALDIA                   PIC 9(02)        VALUE ZEROES.
002420 01  FSE-SALDIA.
002430     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROES.
002440     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROES.
002450     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROES.
002460 01  FS-REPRES                   PIC 9(02)        VALUE ZEROES.
002470 01  FSE-REPRES.
002480     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROES.
002490     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROES.
002500     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROES.
002510 01  PROGRAMA                    PIC X(08)       VALUE "CARTERA1".
002520 01  ARCHIVO                     PIC X(08)        VALUE SPACES.
002530 01  ACCION                      PIC X(10)        VALUE SPACES.
002540 01  LLAVE                       PIC X(32)        VALUE SPACES.
002550******************************************************************
002560*              LINEAS DE IMPRESION DEL REPORTE RESUMEN           *
002570******************************************************************
002580 01  WKS-LIN-TITULO-1.
002590     02  FILLER        PIC X(80) VALUE
002600         "=== BACKTEST RESULT SUMMARY ===".
002610 01  WKS-LIN-TITULO-2.
002620     02  FILLER        PIC X(80) VALUE
002630         "=== PERFORMANCE METRICS ===".
002640 01  WKS-LIN-MONTO.
002650     02  WKS-LIN-MON-ETQ   PIC X(19).
002660     02  WKS-LIN-MON-SIGNO PIC X(01).
002670     02  WKS-LIN-MON-VALOR PIC ZZZ,ZZZ,ZZZ,ZZ9.
002680     02  FILLER            PIC X(01) VALUE SPACE.
002690     02  WKS-LIN-MON-UNI   PIC X(03) VALUE "WON".
002700     02  FILLER            PIC X(42).
002710 01  WKS-LIN-PORCENTAJE.
002720     02  WKS-LIN-PCT-ETQ   PIC X(19).
002730     02  WKS-LIN-PCT-SIGNO PIC X(01).
002740     02  WKS-LIN-PCT-VALOR PIC ZZ9.99.
002750     02  FILLER            PIC X(01) VALUE SPACE.
002760     02  WKS-LIN-PCT-UNI   PIC X(03).
002770     02  FILLER            PIC X(53).
002780 01  WKS-LIN-ENTERO.
002790     02  WKS-LIN-ENT-ETQ   PIC X(19).
002800     02  WKS-LIN-ENT-VALOR PIC ZZZZ9.
002810     02  FILLER            PIC X(56).
002820******************************************************************
002830 PROCEDURE DIVISION.
002840******************************************************************
002850*               S E C C I O N    P R I N C I P A L
002860******************************************************************
002870 000-PRINCIPAL SECTION.
002880     PERFORM 100-INICIALIZA
002890     PERFORM 300-PROCESA-FECHA UNTIL NOT HAY-SIGUIENTE
002900     PERFORM 400-TOTALES-FINALES
002910     PERFORM 600-CALCULA-METRICAS
002920     PERFORM 500-IMPRIME-RESUMEN
002930     PERFORM 700-GRABA-BITACORAS
002940     PERFORM 900-CIERRA-ARCHIVOS
002950     STOP RUN.
002960 000-PRINCIPAL-E. EXIT.
002970******************************************************************
002980*    UNIDAD 1 PASO 1: INICIALIZA CAJA, TABLAS Y ABRE ARCHIVOS    *
002990******************************************************************
003000 100-INICIALIZA SECTION.
003010     ACCEPT PRM-REGISTRO FROM SYSIN
003020     MOVE PRM-SALDO-INICIAL      TO WKS-CAJA
003030     MOVE 'OPEN'                 TO ACCION
003040     MOVE SPACES                 TO LLAVE
003050     MOVE 'CTZDIA'               TO ARCHIVO
003060     OPEN INPUT CTZDIA
003070     IF FS-CTZDIA NOT EQUAL 0 AND 97
003080        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003090                              FS-CTZDIA, FSE-CTZDIA
003100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTZDIA <<<"
003110                UPON CONSOLE
003120        STOP RUN
003130     END-IF
003140     MOVE 'OPEN'                 TO ACCION
003150     MOVE 'MOVCOM'               TO ARCHIVO
003160     OPEN OUTPUT MOVCOM
003170     IF FS-MOVCOM NOT EQUAL 0 AND 97
003180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003190                              FS-MOVCOM, FSE-MOVCOM
003200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO MOVCOM <<<"
003210                UPON CONSOLE
003220        STOP RUN
003230     END-IF
003240     MOVE 'OPEN'                 TO ACCION
003250     MOVE 'SALDIA'               TO ARCHIVO
003260     OPEN OUTPUT SALDIA
003270     IF FS-SALDIA NOT EQUAL 0 AND 97
003280        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003290                              FS-SALDIA, FSE-SALDIA
003300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SALDIA <<<"
003310                UPON CONSOLE
003320        STOP RUN
003330     END-IF
003340     MOVE 'OPEN'                 TO ACCION
003350     MOVE 'REPRES'               TO ARCHIVO
003360     OPEN OUTPUT REPRES
003370     IF FS-REPRES NOT EQUAL 0 AND 97
003380        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003390                              FS-REPRES, FSE-REPRES
003400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO REPRES <<<"
003410                UPON CONSOLE
003420        STOP RUN
003430     END-IF
003440*        RAIZ DE 252 SE USA TODOS LOS DIAS EN LA VOLATILIDAD,
003450*        SE CALCULA UNA SOLA VEZ AL PRINCIPIO DE LA CORRIDA
003460     COMPUTE WKS-RAIZ-252 = 252 ** .5
003470     PERFORM 110-LEE-SIGUIENTE-PRECIO.
003480 100-INICIALIZA-E. EXIT.
003490******************************************************************
003500*    LECTURA ANTICIPADA DE COTIZACIONES, SIRVE PARA DETECTAR     *
003510*    EL QUIEBRE DE CONTROL POR FECHA Y DAR DE ALTA TITULOS       *
003520*    NUEVOS EN LA TABLA DE CARTERA                               *
003530******************************************************************
003540 110-LEE-SIGUIENTE-PRECIO SECTION.
003550     READ CTZDIA
003560        AT END
003570           MOVE 0 TO WKS-SIG-HAY-DATO
003580        NOT AT END
003590           MOVE 1           TO WKS-SIG-HAY-DATO
003600           MOVE CTZ-CODIGO  TO WKS-SIG-CODIGO
003610           MOVE CTZ-FECHA   TO WKS-SIG-FECHA
003620           MOVE CTZ-CIERRE  TO WKS-SIG-CIERRE
003630           PERFORM 120-REGISTRA-TITULO
003640     END-READ.
003650 110-LEE-SIGUIENTE-PRECIO-E. EXIT.
003660 120-REGISTRA-TITULO SECTION.
003670     SET WKS-IX-CART TO 1
003680     SEARCH WKS-CART-POS
003690        AT END
003700           ADD 1 TO WKS-TOTAL-TITULOS
003710           SET WKS-IX-CART TO WKS-TOTAL-TITULOS
003720           MOVE WKS-SIG-CODIGO TO WKS-CART-CODIGO (WKS-IX-CART)
003730           MOVE ZEROES         TO WKS-CART-TENENCIA (WKS-IX-CART)
003740        WHEN WKS-CART-CODIGO (WKS-IX-CART) = WKS-SIG-CODIGO
003750           CONTINUE
003760     END-SEARCH.
003770 120-REGISTRA-TITULO-E. EXIT.
003780******************************************************************
003790*    UNIDAD 1 PASO 2: PROCESA UN DIA DE NEGOCIO COMPLETO (UN     *
003800*    GRUPO DE RENGLONES DE CTZDIA CON LA MISMA FECHA)            *
003810******************************************************************
003820 300-PROCESA-FECHA SECTION.
003830     MOVE WKS-SIG-FECHA TO WKS-FECHA-GRUPO
003840     MOVE ZEROES        TO WKS-TOTAL-PXD
003850     PERFORM 302-ACUMULA-PRECIOS-GRUPO
003860        UNTIL (NOT HAY-SIGUIENTE)
003870           OR (WKS-SIG-FECHA NOT = WKS-FECHA-GRUPO)
003880     PERFORM 305-DIA-SEMANA
003890     IF ES-LUNES
003900        PERFORM 310-COMPRA-SEMANAL
003910     END-IF
003920     PERFORM 330-VALORIZA-DIA
003930     PERFORM 350-ESCRIBE-SALDO-DIA.
003940 300-PROCESA-FECHA-E. EXIT.
003950 302-ACUMULA-PRECIOS-GRUPO SECTION.
003960     ADD 1 TO WKS-TOTAL-PXD
003970     MOVE WKS-SIG-CODIGO TO WKS-PXD-CODIGO (WKS-TOTAL-PXD)
003980     MOVE WKS-SIG-CIERRE TO WKS-PXD-CIERRE (WKS-TOTAL-PXD)
003990     PERFORM 110-LEE-SIGUIENTE-PRECIO.
004000 302-ACUMULA-PRECIOS-GRUPO-E. EXIT.
004010******************************************************************
004020*    REGLA B6: DIA DE LA SEMANA POR ALGORITMO DE ZELLER, SOBRE   *
004030*    EL CALENDARIO GREGORIANO, LUNES = 1 ... DOMINGO = 7         *
004040******************************************************************
004050 305-DIA-SEMANA SECTION.
004060     MOVE WKS-GRP-MES  TO WKS-Z-MES
004070     MOVE WKS-GRP-ANIO TO WKS-Z-ANIO
004080     IF WKS-Z-MES < 3
004090        SUBTRACT 1 FROM WKS-Z-ANIO
004100        ADD 12 TO WKS-Z-MES
004110     END-IF
004120     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
004130     COMPUTE WKS-Z-RESTO-SIGLO = WKS-Z-ANIO - (WKS-Z-SIGLO * 100)
004140     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-MES + 1)) / 5
004150     DIVIDE WKS-Z-RESTO-SIGLO BY 4 GIVING WKS-Z-T2
004160     DIVIDE WKS-Z-SIGLO       BY 4 GIVING WKS-Z-T3
004170     COMPUTE WKS-Z-H-CRUDO = WKS-GRP-DIA + WKS-Z-T1
004180           + WKS-Z-RESTO-SIGLO + WKS-Z-T2 + WKS-Z-T3
004190           - (2 * WKS-Z-SIGLO) + 700
004200     DIVIDE WKS-Z-H-CRUDO BY 7 GIVING WKS-Z-H-DIV
004210     COMPUTE WKS-Z-H = WKS-Z-H-CRUDO - (WKS-Z-H-DIV * 7)
004220     EVALUATE WKS-Z-H
004230        WHEN 0  MOVE 6 TO WKS-DIA-SEMANA
004240        WHEN 1  MOVE 7 TO WKS-DIA-SEMANA
004250        WHEN OTHER
004260           COMPUTE WKS-DIA-SEMANA = WKS-Z-H - 1
004270     END-EVALUATE.
004280 305-DIA-SEMANA-E. EXIT.
004290******************************************************************
004300*    UNIDAD 1 PASO 2A / REGLAS B1-B4: COMPRA PROGRAMADA DE LOS   *
004310*    TITULOS DE LA CARTERA, SOLO SE DISPARA EN LUNES             *
004320******************************************************************
004330 310-COMPRA-SEMANAL SECTION.
004340     IF WKS-TOTAL-TITULOS > ZEROES
004350        COMPUTE WKS-PRESUP-X-TITULO =
004360                PRM-PRESUPUESTO-SEM / WKS-TOTAL-TITULOS
004370     END-IF
004380     PERFORM 320-EJECUTA-COMPRA
004390        VARYING WKS-IX-CART FROM 1 BY 1
004400        UNTIL WKS-IX-CART > WKS-TOTAL-TITULOS.
004410 310-COMPRA-SEMANAL-E. EXIT.
004420 320-EJECUTA-COMPRA SECTION.
004430     SET WKS-IX-PXD TO 1
004440     SEARCH WKS-PXD-POS
004450        AT END
004460           CONTINUE
004470        WHEN WKS-PXD-CODIGO (WKS-IX-PXD)
004480                          = WKS-CART-CODIGO (WKS-IX-CART)
004490           MOVE WKS-CART-CODIGO (WKS-IX-CART) TO PED-CODIGO
004500           MOVE WKS-PRESUP-X-TITULO           TO PED-PRESUPUESTO
004510           MOVE WKS-PXD-CIERRE (WKS-IX-PXD)    TO
004520                  PED-PRECIO-ACTUAL
004530           CALL 'CALCORD' USING PED-CODIGO
004540                                PED-PRESUPUESTO
004550                                PED-PRECIO-ACTUAL
004560                                PED-CANTIDAD
004570                                PED-MONTO-ESPERADO
004580                                PED-ESTADO
004590*----------------------------------------------------------------*
004600*    REGLA B3: LA COMPRA SOLO SE EJECUTA SI EL MONTO NO REBASA   *
004610*    LA CAJA DISPONIBLE, SI NO, SE OMITE SIN AVISO               *
004620*----------------------------------------------------------------*
004630           IF PED-ESTADO = 'OK'
004640              AND PED-MONTO-ESPERADO <= WKS-CAJA
004650              PERFORM 322-REGISTRA-MOVIMIENTO
004660              SUBTRACT PED-MONTO-ESPERADO FROM WKS-CAJA
004670              ADD PED-CANTIDAD TO WKS-CART-TENENCIA (WKS-IX-CART)
004680              ADD PED-MONTO-ESPERADO TO WKS-TOTAL-INVERTIDO
004690           END-IF
004700     END-SEARCH.
004710 320-EJECUTA-COMPRA-E. EXIT.
004720 322-REGISTRA-MOVIMIENTO SECTION.
004730     ADD 1 TO WKS-TOTAL-MOVIMIENTOS
004740     MOVE WKS-FECHA-GRUPO    TO WKS-MOV-FECHA
004750                  (WKS-TOTAL-MOVIMIENTOS)
004760     MOVE PED-CODIGO         TO WKS-MOV-CODIGO
004770                  (WKS-TOTAL-MOVIMIENTOS)
004780     MOVE PED-CANTIDAD       TO
004790              WKS-MOV-CANTIDAD (WKS-TOTAL-MOVIMIENTOS)
004800     MOVE PED-PRECIO-ACTUAL  TO
004810              WKS-MOV-PRECIO (WKS-TOTAL-MOVIMIENTOS)
004820     MOVE PED-MONTO-ESPERADO TO
004830              WKS-MOV-MONTO (WKS-TOTAL-MOVIMIENTOS)
004840     COMPUTE WKS-CAJA-FIRMADA = WKS-CAJA - PED-MONTO-ESPERADO
004850     MOVE WKS-CAJA-FIRMADA   TO
004860              WKS-MOV-SALDO (WKS-TOTAL-MOVIMIENTOS)
004870     MOVE ZEROES             TO
004880              WKS-MOV-GANANCIA (WKS-TOTAL-MOVIMIENTOS)
004890     MOVE ZEROES             TO
004900              WKS-MOV-GAN-TASA (WKS-TOTAL-MOVIMIENTOS).
004910 322-REGISTRA-MOVIMIENTO-E. EXIT.
004920******************************************************************
004930*    UNIDAD 1 PASO 2B / REGLA B7: VALORIZACION DIARIA DE LA      *
004940*    CARTERA Y REVALUACION DE LOS MOVIMIENTOS DE COMPRA          *
004950******************************************************************
004960 330-VALORIZA-DIA SECTION.
004970     MOVE WKS-CAJA TO WKS-VALOR-DIA
004980     PERFORM 332-SUMA-POSICION
004990        VARYING WKS-IX-PXD FROM 1 BY 1
005000        UNTIL WKS-IX-PXD > WKS-TOTAL-PXD.
005010 330-VALORIZA-DIA-E. EXIT.
005020 332-SUMA-POSICION SECTION.
005030     SET WKS-IX-CART TO 1
005040     SEARCH WKS-CART-POS
005050        AT END
005060           CONTINUE
005070        WHEN WKS-CART-CODIGO (WKS-IX-CART)
005080                          = WKS-PXD-CODIGO (WKS-IX-PXD)
005090           COMPUTE WKS-POS-VALOR =
005100                   WKS-CART-TENENCIA (WKS-IX-CART) *
005110                   WKS-PXD-CIERRE (WKS-IX-PXD)
005120           ADD WKS-POS-VALOR TO WKS-VALOR-DIA
005130           MOVE WKS-PXD-CODIGO (WKS-IX-PXD) TO WKS-COD-REVALUA
005140           PERFORM 340-REVALUA-MOVIMIENTOS
005150     END-SEARCH.
005160 332-SUMA-POSICION-E. EXIT.
005170******************************************************************
005180*    REGLA B5: CADA MOVIMIENTO DE COMPRA DEL TITULO SE REVALUA   *
005190*    CONTRA EL VALOR DE POSICION COMPLETO DE ESE TITULO HOY      *
005200******************************************************************
005210 340-REVALUA-MOVIMIENTOS SECTION.
005220     PERFORM 342-REVALUA-UN-MOVIMIENTO
005230        VARYING WKS-IX-MOV FROM 1 BY 1
005240        UNTIL WKS-IX-MOV > WKS-TOTAL-MOVIMIENTOS.
005250 340-REVALUA-MOVIMIENTOS-E. EXIT.
005260 342-REVALUA-UN-MOVIMIENTO SECTION.
005270     IF WKS-MOV-CODIGO (WKS-IX-MOV) = WKS-COD-REVALUA
005280        COMPUTE WKS-MOV-GANANCIA (WKS-IX-MOV) =
005290                WKS-POS-VALOR - WKS-MOV-MONTO (WKS-IX-MOV)
005300        COMPUTE WKS-MOV-GAN-TASA (WKS-IX-MOV) ROUNDED =
005310                WKS-MOV-GANANCIA (WKS-IX-MOV) /
005320                WKS-MOV-MONTO (WKS-IX-MOV)
005330     END-IF.
005340 342-REVALUA-UN-MOVIMIENTO-E. EXIT.
005350******************************************************************
005360*    UNIDAD 1 PASO 2C: AGREGA EL SALDO DEL DIA A LA BITACORA     *
005370******************************************************************
005380 350-ESCRIBE-SALDO-DIA SECTION.
005390     ADD 1 TO WKS-TOTAL-DIAS
005400     MOVE WKS-FECHA-GRUPO TO WKS-SDI-FECHA (WKS-TOTAL-DIAS)
005410     MOVE WKS-VALOR-DIA   TO WKS-SDI-VALOR (WKS-TOTAL-DIAS).
005420 350-ESCRIBE-SALDO-DIA-E. EXIT.
005430******************************************************************
005440*    UNIDAD 1 PASO 3 / REGLA B8: TOTALES FINALES DE LA CORRIDA   *
005450******************************************************************
005460 400-TOTALES-FINALES SECTION.
005470     MOVE PRM-SALDO-INICIAL    TO RES-SALDO-INICIAL
005480     MOVE WKS-SDI-VALOR (WKS-TOTAL-DIAS) TO RES-SALDO-FINAL
005490     MOVE WKS-TOTAL-INVERTIDO  TO RES-TOTAL-INVERTIDO
005500     COMPUTE RES-GANANCIA-TOTAL =
005510             RES-SALDO-FINAL - RES-SALDO-INICIAL
005520     IF PRM-SALDO-INICIAL > ZEROES
005530        COMPUTE RES-RENDIMIENTO-TOTAL ROUNDED =
005540                (RES-SALDO-FINAL / PRM-SALDO-INICIAL) - 1
005550     END-IF
005560     MOVE WKS-TOTAL-MOVIMIENTOS TO RES-TOTAL-MOVIMIENTOS.
005570 400-TOTALES-FINALES-E. EXIT.
005580******************************************************************
005590*    UNIDAD 2: CALCULO DE METRICAS DE DESEMPENO (M1-M7)          *
005600******************************************************************
005610 600-CALCULA-METRICAS SECTION.
005620     PERFORM 610-RENDIMIENTOS-DIARIOS
005630     PERFORM 620-RENDIMIENTO-ANUAL
005640     PERFORM 630-VOLATILIDAD
005650     PERFORM 640-SHARPE
005660     PERFORM 650-MAXIMA-CAIDA
005670     PERFORM 660-TASA-GANADORA.
005680 600-CALCULA-METRICAS-E. EXIT.
005690******************************************************************
005700*    REGLA M1: RENDIMIENTO DIARIO r(i) = VALOR(i)/VALOR(i-1) - 1 *
005710******************************************************************
005720 610-RENDIMIENTOS-DIARIOS SECTION.
005730     MOVE ZEROES TO WKS-TOTAL-RENDIMIENTOS
005740     PERFORM 612-UN-RENDIMIENTO
005750        VARYING WKS-IX-SDI FROM 2 BY 1
005760        UNTIL WKS-IX-SDI > WKS-TOTAL-DIAS.
005770 610-RENDIMIENTOS-DIARIOS-E. EXIT.
005780 612-UN-RENDIMIENTO SECTION.
005790     IF WKS-SDI-VALOR (WKS-IX-SDI - 1) NOT = ZEROES
005800        ADD 1 TO WKS-TOTAL-RENDIMIENTOS
005810        COMPUTE WKS-REND-VALOR (WKS-TOTAL-RENDIMIENTOS) ROUNDED =
005820           (WKS-SDI-VALOR (WKS-IX-SDI) /
005830            WKS-SDI-VALOR (WKS-IX-SDI - 1)) - 1
005840     END-IF.
005850 612-UN-RENDIMIENTO-E. EXIT.
005860******************************************************************
005870*    REGLA M2: RENDIMIENTO ANUALIZADO POR POTENCIA FRACCIONARIA, *
005880*    EL OPERADOR ** ACEPTA EXPONENTE DECIMAL EN ESTE COMPILADOR  *
005890******************************************************************
005900 620-RENDIMIENTO-ANUAL SECTION.
005910     COMPUTE WKS-ANIOS = WKS-TOTAL-DIAS / 252
005920     IF WKS-ANIOS > ZEROES
005930        COMPUTE WKS-INV-ANIOS = 1 / WKS-ANIOS
005940        COMPUTE RES-RENDIMIENTO-ANUAL ROUNDED =
005950           ((1 + RES-RENDIMIENTO-TOTAL) ** WKS-INV-ANIOS) - 1
005960     ELSE
005970        MOVE ZEROES TO RES-RENDIMIENTO-ANUAL
005980     END-IF.
005990 620-RENDIMIENTO-ANUAL-E. EXIT.
006000******************************************************************
006010*    REGLA M3: DESVIACION ESTANDAR MUESTRAL (DIVISOR N-2) DE    *
006020*    LOS RENDIMIENTOS DIARIOS, ANUALIZADA POR RAIZ DE 252        *
006030******************************************************************
006040 630-VOLATILIDAD SECTION.
006050     MOVE ZEROES TO RES-VOLATILIDAD
006060     IF WKS-TOTAL-RENDIMIENTOS > 2
006070        MOVE ZEROES TO WKS-SUMA-REND
006080        PERFORM 632-SUMA-RENDIMIENTO
006090           VARYING WKS-IX-REND FROM 1 BY 1
006100           UNTIL WKS-IX-REND > WKS-TOTAL-RENDIMIENTOS
006110        COMPUTE WKS-MEDIA-REND ROUNDED =
006120                WKS-SUMA-REND / WKS-TOTAL-RENDIMIENTOS
006130        MOVE ZEROES TO WKS-SUMA-CUADRADOS
006140        PERFORM 634-SUMA-CUADRADO
006150           VARYING WKS-IX-REND FROM 1 BY 1
006160           UNTIL WKS-IX-REND > WKS-TOTAL-RENDIMIENTOS
006170        COMPUTE WKS-VARIANZA ROUNDED =
006180           WKS-SUMA-CUADRADOS / (WKS-TOTAL-RENDIMIENTOS - 1)
006190        COMPUTE WKS-DESV-ESTANDAR ROUNDED = WKS-VARIANZA ** .5
006200        COMPUTE RES-VOLATILIDAD ROUNDED =
006210                WKS-DESV-ESTANDAR * WKS-RAIZ-252
006220     END-IF.
006230 630-VOLATILIDAD-E. EXIT.
006240 632-SUMA-RENDIMIENTO SECTION.
006250     ADD WKS-REND-VALOR (WKS-IX-REND) TO WKS-SUMA-REND.
006260 632-SUMA-RENDIMIENTO-E. EXIT.
006270 634-SUMA-CUADRADO SECTION.
006280     COMPUTE WKS-DIF-REND =
006290             WKS-REND-VALOR (WKS-IX-REND) - WKS-MEDIA-REND
006300     COMPUTE WKS-SUMA-CUADRADOS =
006310             WKS-SUMA-CUADRADOS + (WKS-DIF-REND * WKS-DIF-REND).
006320 634-SUMA-CUADRADO-E. EXIT.
006330******************************************************************
006340*    REGLA M4: INDICE SHARPE, CERO SI NO HAY VOLATILIDAD         *
006350******************************************************************
006360 640-SHARPE SECTION.
006370     IF RES-VOLATILIDAD NOT = ZEROES
006380        COMPUTE RES-SHARPE ROUNDED =
006390           (RES-RENDIMIENTO-ANUAL - .03) / RES-VOLATILIDAD
006400     ELSE
006410        MOVE ZEROES TO RES-SHARPE
006420     END-IF.
006430 640-SHARPE-E. EXIT.
006440******************************************************************
006450*    REGLA M5: MAXIMA CAIDA SOBRE EL RETORNO ACUMULADO           *
006460******************************************************************
006470 650-MAXIMA-CAIDA SECTION.
006480     MOVE ZEROES TO RES-MAXIMA-CAIDA
006490     IF WKS-TOTAL-RENDIMIENTOS > ZEROES
006500        MOVE 1 TO WKS-ACUM-RETORNO
006510        MOVE 1 TO WKS-ACUM-MAXIMO
006520        PERFORM 652-UNA-CAIDA
006530           VARYING WKS-IX-REND FROM 1 BY 1
006540           UNTIL WKS-IX-REND > WKS-TOTAL-RENDIMIENTOS
006550     END-IF.
006560 650-MAXIMA-CAIDA-E. EXIT.
006570 652-UNA-CAIDA SECTION.
006580     COMPUTE WKS-ACUM-RETORNO ROUNDED =
006590        WKS-ACUM-RETORNO * (1 + WKS-REND-VALOR (WKS-IX-REND))
006600     IF WKS-ACUM-RETORNO > WKS-ACUM-MAXIMO
006610        MOVE WKS-ACUM-RETORNO TO WKS-ACUM-MAXIMO
006620     END-IF
006630     COMPUTE WKS-CAIDA-DIA ROUNDED =
006640        (WKS-ACUM-RETORNO / WKS-ACUM-MAXIMO) - 1
006650     IF WKS-CAIDA-DIA < RES-MAXIMA-CAIDA
006660        MOVE WKS-CAIDA-DIA TO RES-MAXIMA-CAIDA
006670     END-IF.
006680 652-UNA-CAIDA-E. EXIT.
006690******************************************************************
006700*    REGLA M6: TASA GANADORA, 1.0 SI HUBO AL MENOS UNA COMPRA    *
006710******************************************************************
006720 660-TASA-GANADORA SECTION.
006730     IF WKS-TOTAL-MOVIMIENTOS > ZEROES
006740        MOVE 1.0000 TO RES-TASA-GANADORA
006750     ELSE
006760        MOVE ZEROES TO RES-TASA-GANADORA
006770     END-IF.
006780 660-TASA-GANADORA-E. EXIT.
006790******************************************************************
006800*    REGLA M7 / REPORTE RESUMEN DE BACKTEST (ANCHO 80 COLUMNAS)  *
006810******************************************************************
006820 500-IMPRIME-RESUMEN SECTION.
006830     WRITE REP-LINEA FROM WKS-LIN-TITULO-1
006840     MOVE "INITIAL BALANCE:   "  TO WKS-LIN-MON-ETQ
006850     MOVE SPACE                  TO WKS-LIN-MON-SIGNO
006860     MOVE RES-SALDO-INICIAL      TO WKS-LIN-MON-VALOR
006870     WRITE REP-LINEA FROM WKS-LIN-MONTO
006880     MOVE "FINAL BALANCE:     "  TO WKS-LIN-MON-ETQ
006890     MOVE SPACE                  TO WKS-LIN-MON-SIGNO
006900     MOVE RES-SALDO-FINAL        TO WKS-LIN-MON-VALOR
006910     WRITE REP-LINEA FROM WKS-LIN-MONTO
006920     MOVE "TOTAL INVESTED:    "  TO WKS-LIN-MON-ETQ
006930     MOVE SPACE                  TO WKS-LIN-MON-SIGNO
006940     MOVE RES-TOTAL-INVERTIDO    TO WKS-LIN-MON-VALOR
006950     WRITE REP-LINEA FROM WKS-LIN-MONTO
006960     MOVE "TOTAL PROFIT:      "  TO WKS-LIN-MON-ETQ
006970     IF RES-GANANCIA-TOTAL < ZEROES
006980        MOVE "-"                 TO WKS-LIN-MON-SIGNO
006990     ELSE
007000        MOVE SPACE               TO WKS-LIN-MON-SIGNO
007010     END-IF
007020     MOVE RES-GANANCIA-TOTAL     TO WKS-LIN-MON-VALOR
007030     WRITE REP-LINEA FROM WKS-LIN-MONTO
007040     MOVE "TOTAL RETURN:      "  TO WKS-LIN-PCT-ETQ
007050     MOVE SPACE                  TO WKS-LIN-PCT-SIGNO
007060     MOVE "PCT"                  TO WKS-LIN-PCT-UNI
007070     COMPUTE WKS-LIN-PCT-VALOR ROUNDED = RES-RENDIMIENTO-TOTAL *
007080                  100
007090     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE
007100     WRITE REP-LINEA FROM WKS-LIN-TITULO-2
007110     MOVE "ANNUAL RETURN:     "  TO WKS-LIN-PCT-ETQ
007120     MOVE SPACE                  TO WKS-LIN-PCT-SIGNO
007130     COMPUTE WKS-LIN-PCT-VALOR ROUNDED = RES-RENDIMIENTO-ANUAL *
007140                  100
007150     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE
007160     MOVE "VOLATILITY:        "  TO WKS-LIN-PCT-ETQ
007170     MOVE SPACE                  TO WKS-LIN-PCT-SIGNO
007180     COMPUTE WKS-LIN-PCT-VALOR ROUNDED = RES-VOLATILIDAD * 100
007190     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE
007200     MOVE "SHARPE RATIO:      "  TO WKS-LIN-PCT-ETQ
007210     MOVE SPACE                  TO WKS-LIN-PCT-SIGNO
007220     MOVE SPACES                 TO WKS-LIN-PCT-UNI
007230     MOVE RES-SHARPE             TO WKS-LIN-PCT-VALOR
007240     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE
007250     MOVE "MAX DRAWDOWN:      "  TO WKS-LIN-PCT-ETQ
007260     MOVE "PCT"                  TO WKS-LIN-PCT-UNI
007270     IF RES-MAXIMA-CAIDA < ZEROES
007280        MOVE "-"                 TO WKS-LIN-PCT-SIGNO
007290     ELSE
007300        MOVE SPACE               TO WKS-LIN-PCT-SIGNO
007310     END-IF
007320     COMPUTE WKS-LIN-PCT-VALOR ROUNDED = RES-MAXIMA-CAIDA * 100
007330     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE
007340     MOVE "TOTAL TRADES:      "  TO WKS-LIN-ENT-ETQ
007350     MOVE RES-TOTAL-MOVIMIENTOS          TO WKS-LIN-ENT-VALOR
007360     WRITE REP-LINEA FROM WKS-LIN-ENTERO
007370     MOVE "WIN RATE:          "  TO WKS-LIN-PCT-ETQ
007380     MOVE SPACE                  TO WKS-LIN-PCT-SIGNO
007390     MOVE "PCT"                  TO WKS-LIN-PCT-UNI
007400     COMPUTE WKS-LIN-PCT-VALOR ROUNDED = RES-TASA-GANADORA * 100
007410     WRITE REP-LINEA FROM WKS-LIN-PORCENTAJE.
007420 500-IMPRIME-RESUMEN-E. EXIT.
007430******************************************************************
007440*    GRABA LAS BITACORAS DE MOVIMIENTOS Y SALDO DIARIO, YA       *
007450*    TERMINADA LA CORRIDA CON TODAS LAS REVALUACIONES APLICADAS  *
007460******************************************************************
007470 700-GRABA-BITACORAS SECTION.
007480     PERFORM 710-GRABA-UN-MOVIMIENTO
007490        VARYING WKS-IX-MOV FROM 1 BY 1
007500        UNTIL WKS-IX-MOV > WKS-TOTAL-MOVIMIENTOS
007510     PERFORM 720-GRABA-UN-SALDO-DIA
007520        VARYING WKS-IX-SDI FROM 1 BY 1
007530        UNTIL WKS-IX-SDI > WKS-TOTAL-DIAS.
007540 700-GRABA-BITACORAS-E. EXIT.
007550 710-GRABA-UN-MOVIMIENTO SECTION.
007560     MOVE WKS-MOV-FECHA (WKS-IX-MOV)    TO MOV-FECHA
007570     MOVE WKS-MOV-CODIGO (WKS-IX-MOV)   TO MOV-CODIGO
007580     MOVE "BUY "                        TO MOV-TIPO
007590     MOVE WKS-MOV-CANTIDAD (WKS-IX-MOV) TO MOV-CANTIDAD
007600     MOVE WKS-MOV-PRECIO (WKS-IX-MOV)   TO MOV-PRECIO
007610     MOVE WKS-MOV-MONTO (WKS-IX-MOV)    TO MOV-MONTO
007620     MOVE WKS-MOV-SALDO (WKS-IX-MOV)    TO MOV-SALDO
007630     MOVE WKS-MOV-GANANCIA (WKS-IX-MOV) TO MOV-GANANCIA
007640     MOVE WKS-MOV-GAN-TASA (WKS-IX-MOV) TO MOV-GANANCIA-TASA
007650     WRITE MOV-REGISTRO
007660     IF FS-MOVCOM NOT = 0
007670        MOVE 'WRITE'  TO ACCION
007680        MOVE 'MOVCOM' TO ARCHIVO
007690        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007700                              FS-MOVCOM, FSE-MOVCOM
007710     END-IF.
007720 710-GRABA-UN-MOVIMIENTO-E. EXIT.
007730 720-GRABA-UN-SALDO-DIA SECTION.
007740     MOVE WKS-SDI-FECHA (WKS-IX-SDI) TO SDI-FECHA
007750     MOVE WKS-SDI-VALOR (WKS-IX-SDI) TO SDI-VALOR
007760     WRITE SDI-REGISTRO
007770     IF FS-SALDIA NOT = 0
007780        MOVE 'WRITE'  TO ACCION
007790        MOVE 'SALDIA' TO ARCHIVO
007800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007810                              FS-SALDIA, FSE-SALDIA
007820     END-IF.
007830 720-GRABA-UN-SALDO-DIA-E. EXIT.
007840******************************************************************
007850 900-CIERRA-ARCHIVOS SECTION.
007860     CLOSE CTZDIA, MOVCOM, SALDIA, REPRES.
007870 900-CIERRA-ARCHIVOS-E. EXIT.
