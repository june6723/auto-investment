000010******************************************************************
000020*   COPY      : CTZDIA                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: REGISTRO DE COTIZACION DIARIA POR TITULO, TAL   *
000050*             COMO SE RECIBE DEL ARCHIVO DE PRECIOS HISTORICOS   *
000060*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000070******************************************************************
000080*----------------------------------------------------------------*
000090* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000100* 1999-01-11 PEDR TK-19098 AJUSTE DE CAMPOS PARA Y2K       *
000110*----------------------------------------------------------------*
000120 01  CTZ-REGISTRO.
000130*        LLAVE DE LECTURA, CODIGO DE TITULO + FECHA DE NEGOCIO
000140     02  CTZ-CODIGO              PIC X(06).
000150     02  CTZ-FECHA               PIC 9(08).
000160*        REDEFINE DE FECHA PARA SACAR DIA DE LA SEMANA (ZELLER)
000170     02  CTZ-FECHA-R REDEFINES CTZ-FECHA.
000180         03  CTZ-FEC-ANIO        PIC 9(04).
000190         03  CTZ-FEC-MES         PIC 9(02).
000200         03  CTZ-FEC-DIA         PIC 9(02).
000210     02  CTZ-APERTURA            PIC 9(09).
000220     02  CTZ-MAXIMO              PIC 9(09).
000230     02  CTZ-MINIMO              PIC 9(09).
000240*        PRECIO DE CIERRE, ES EL QUE SE USA PARA COMPRAR Y VALUAR
000250     02  CTZ-CIERRE              PIC 9(09).
000260     02  CTZ-VOLUMEN             PIC 9(12).
000270     02  CTZ-MONTO               PIC 9(15).
000280     02  FILLER                  PIC X(03).
