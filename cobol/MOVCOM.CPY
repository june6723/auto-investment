000010******************************************************************
000020*   COPY      : MOVCOM                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: BITACORA DE MOVIMIENTOS DE COMPRA (CARTERA),    *
000050*             UN REGISTRO POR CADA COMPRA EJECUTADA EN EL        *
000060*             BACKTEST.  SE REGRABA GANANCIA/TASA CADA DIA QUE   *
000070*             EL TITULO TIENE COTIZACION (REGLA B5).             *
000080*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000090******************************************************************
000100*----------------------------------------------------------------*
000110* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000120* 1999-02-08 PEDR TK-19104 AJUSTE DE CAMPOS PARA Y2K            *
000130*----------------------------------------------------------------*
000140 01  MOV-REGISTRO.
000150     02  MOV-FECHA               PIC 9(08).
000160*        REDEFINE DE FECHA DE MOVIMIENTO POR ANIO/MES/DIA
000170     02  MOV-FECHA-R REDEFINES MOV-FECHA.
000180         03  MOV-FEC-ANIO        PIC 9(04).
000190         03  MOV-FEC-MES         PIC 9(02).
000200         03  MOV-FEC-DIA         PIC 9(02).
000210     02  MOV-CODIGO              PIC X(06).
000220*        UNICO TIPO SOPORTADO POR EL BACKTEST ES COMPRA "BUY "
000230     02  MOV-TIPO                PIC X(04).
000240     02  MOV-CANTIDAD            PIC 9(07).
000250     02  MOV-PRECIO              PIC 9(09).
000260     02  MOV-MONTO               PIC 9(11).
000270*        SALDO DE CAJA DESPUES DE EJECUTADA LA COMPRA
000280     02  MOV-SALDO               PIC S9(11).
000290*        GANANCIA Y TASA SE RESTABLECEN CADA DIA DE VALORIZACION
000300     02  MOV-GANANCIA            PIC S9(11).
000310     02  MOV-GANANCIA-TASA       PIC S9(03)V9(04).
000320     02  FILLER                  PIC X(06).
