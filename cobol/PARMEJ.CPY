000010******************************************************************
000020*   COPY      : PARMEJ                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: TARJETA DE PARAMETROS DE EJECUCION, UN SOLO     *
000050*             REGISTRO LEIDO POR SYSIN AL INICIO DE LA CORRIDA   *
000060*             SEMANAL DE PEDIDOS (PEDIDOS1).                     *
000070*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000080******************************************************************
000090*----------------------------------------------------------------*
000100* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000110* 1999-02-15 PEDR TK-19110 AJUSTE DE CAMPOS PARA Y2K        *
000120*----------------------------------------------------------------*
000130 01  PRM-REGISTRO.
000140     02  PRM-SALDO-INICIAL       PIC 9(13).
000150     02  PRM-PRESUPUESTO-SEM     PIC 9(11).
000160     02  PRM-FECHA-CORRIDA       PIC 9(08).
000170     02  PRM-FECHA-CORRIDA-R REDEFINES PRM-FECHA-CORRIDA.
000180         03  PRM-FEC-ANIO        PIC 9(04).
000190         03  PRM-FEC-MES         PIC 9(02).
000200         03  PRM-FEC-DIA         PIC 9(02).
000210     02  PRM-HORA-CORRIDA        PIC 9(04).
000220*        1=LUNES ... 7=DOMINGO, SEGUN ENTREGA EL SCHEDULER
000230     02  PRM-DIA-SEMANA          PIC 9(01).
000240     02  PRM-SALDO-DISPONIBLE    PIC 9(13).
000250     02  FILLER                  PIC X(05).
