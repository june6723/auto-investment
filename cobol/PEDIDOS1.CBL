000010******************************************************************
000020* FECHA       : 09/06/1987                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : BOLSA DE VALORES - COMPRA PROGRAMADA             *
000050* PROGRAMA    : PEDIDOS1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CORRIDA SEMANAL QUE RECIBE LA SOLICITUD DE       *
000080*             : ORDENES DE COMPRA A PRECIO DE MERCADO, UNA POR   *
000090*             : CADA TITULO DE LA CARTERA, VALIDA HORARIO Y      *
000100*             : SALDO Y LAS MANDA A CALCULAR CON CALCORD         *
000110* ARCHIVOS    : PEDSOL=C                                         *
000120* ACCION (ES) : C=CONSULTA/PROCESA SOLICITUDES DE ORDEN          *
000130* PROGRAMA(S) : INVOCA A CALCORD                                 *
000140* INSTALADO   : 09/06/1987                                       *
000150* BPM/RATIONAL: 100121                                           *
000160* NOMBRE      : EJECUTOR SEMANAL DE ORDENES PROGRAMADAS          *
000170* DESCRIPCION : BATCH                                            *
000180******************************************************************
000190*----------------------------------------------------------------*
000200*                 B I T A C O R A   D E   C A M B I O S          *
000210*----------------------------------------------------------------*
000220* 1987-06-09 PEDR TK-10011 PRIMERA VERSION, CORRIA CONTRA UNA    *
000230*                 SOLA CUENTA DE AHORRO PROGRAMADO               *
000240* 1988-07-22 PEDR TK-10041 SE AGREGA VALIDACION DE HORARIO DE    *
000250*                 VENTANILLA ANTES DE ACEPTAR LA SOLICITUD       *
000260* 1990-03-11 CGM  TK-10088 SE AGREGA VALIDACION DE SALDO MINIMO  *
000270*                 DISPONIBLE ANTES DE REPARTIR EL PRESUPUESTO    *
000280* 1992-08-19 PEDR TK-10119 SOPORTE PARA VARIOS TITULOS EN UNA    *
000290*                 SOLA CORRIDA (ANTES SOLO UNO POR DIA)          *
000300* 1995-12-04 CGM  TK-10170 LIMPIEZA DE MENSAJES DE CONSOLA       *
000310* 1998-02-09 PEDR TK-19015 REVISION Y2K - FECHA DE CORRIDA SE    *
000320*                 RECIBE YA DESGLOSADA, SIN IMPACTO              *
000330* 1999-11-22 PEDR TK-19202 CERTIFICACION Y2K FINAL - SIN CAMBIOS *
000340* 2005-09-14 CGM  TK-22061 SE AGREGA REDEFINE DE SALDO PARA      *
000350*                 DETECTAR CARGAS NEGATIVAS DE LA INTERFASE      *
000360* 2011-07-19 LMSH TK-30019 SE ESTANDARIZA BANNER DE CAMBIOS AL   *
000370*                 FORMATO ACTUAL DEL DEPARTAMENTO                *
000380* 2024-02-27 PEDR TK-55006 SE ADAPTA A COMPRA PROGRAMADA DE      *
000390*                 TITULOS (ANTES ERA CARTERA DE AHORRO)          *
000400*----------------------------------------------------------------*
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.                    PEDIDOS1.
000430 AUTHOR.                        ERICK RAMIREZ.
000440 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - BVAL.
000450 DATE-WRITTEN.                  09/06/1987.
000460 DATE-COMPILED.
000470 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-NUMERICA   IS "0" THRU "9"
000530     UPSI-0 ON STATUS IS SW-PRUEBA-ACTIVA
000540            OFF STATUS IS SW-PRUEBA-INACTIVA.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT PEDSOL ASSIGN TO PEDSOL
000580            ORGANIZATION  IS LINE SEQUENTIAL
000590            ACCESS MODE   IS SEQUENTIAL
000600            FILE STATUS   IS FS-PEDSOL
000610                             FSE-PEDSOL.
000620 DATA DIVISION.
000630 FILE SECTION.
000640******************************************************************
000650*     SOLICITUDES DE ORDEN, UNA POR TITULO DE LA CORRIDA SEMANAL *
000660******************************************************************
000670 FD  PEDSOL.
000680 COPY PEDORD.
000690 WORKING-STORAGE SECTION.
000700******************************************************************
000710*              PARAMETROS DE LA CORRIDA, LEIDOS POR SYSIN        *
000720******************************************************************
000730 COPY PARMEJ.
000740******************************************************************
000750*              CAMPOS DE TRABAJO DE LA CORRIDA                   *
000760******************************************************************
000770 01  WKS-VALORES-TRABAJO.
000780     02  WKS-HORA-CORRIDA        PIC 9(04)      VALUE ZEROES.
000790*        REDEFINE PARA DESGLOSAR HORA:MINUTO EN LOS MENSAJES
000800     02  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
000810         03  WKS-HORA-HH         PIC 9(02).
000820         03  WKS-HORA-MM         PIC 9(02).
000830     02  WKS-SALDO-DISPONIBLE    PIC 9(13)      VALUE ZEROES.
000840*        REDEFINE FIRMADO, DETECTA CARGAS NEGATIVAS DE INTERFASE
000850     02  WKS-SALDO-DISPONIBLE-R REDEFINES WKS-SALDO-DISPONIBLE.
000860         03  WKS-SALDO-FIRMADO   PIC S9(13).
000870     02  WKS-PRESUP-X-TITULO     PIC 9(11)      VALUE ZEROES.
000880     02  FILLER                  PIC X(05).
000890 01  WKS-MASCARAS-EDICION.
000900     02  WKS-MASCARA-MONTO       PIC Z,ZZZ,ZZZ,ZZ9.
000910*        REDEFINE ALFANUMERICO PARA MOVER A LINEAS DE DEPURACION
000920     02  WKS-MASCARA-R REDEFINES WKS-MASCARA-MONTO PIC X(13).
000930     02  FILLER                  PIC X(05).
000940******************************************************************
000950*     TABLA DE SOLICITUDES, CARGADA EN MEMORIA ANTES DE REPARTIR *
000960*     EL PRESUPUESTO SEMANAL ENTRE LOS TITULOS DE LA CORRIDA     *
000970******************************************************************
000980 01  WKS-TABLA-SOLICITUDES.
000990     02  WKS-SOLICITUD OCCURS 20 TIMES INDEXED BY WKS-IDX.
001000         03  WKS-POS-CODIGO      PIC X(06).
001010         03  WKS-POS-PRECIO      PIC 9(09).
001020******************************************************************
001030*              CONTADORES Y SWITCHES DE LA CORRIDA               *
001040******************************************************************
001050 01  WKS-CONTADORES.
001060     02  WKS-TOTAL-SOLICITUDES   PIC 9(03) COMP-5 VALUE ZEROES.
001070     02  WKS-ORDENES-OK          PIC 9(03) COMP-5 VALUE ZEROES.
001080     02  WKS-ORDENES-ERROR       PIC 9(03) COMP-5 VALUE ZEROES.
001090 01  WKS-SWITCHES.
001100     02  WKS-FIN-PEDSOL          PIC 9(01)        VALUE ZEROES.
001110         88  FIN-PEDSOL                           VALUE 1.
001120     02  WKS-MERCADO             PIC 9(01)        VALUE ZEROES.
001130         88  MERCADO-ABIERTO                      VALUE 0.
001140         88  MERCADO-CERRADO                      VALUE 1.
001150     02  WKS-FONDOS              PIC 9(01)        VALUE ZEROES.
001160         88  FONDOS-SUFICIENTES                   VALUE 0.
001170         88  FONDOS-INSUFICIENTES                 VALUE 1.
001180******************************************************************
001190*        CAMPOS PARA BITACORA DE ERRORES DE ARCHIVO (DEBD1R00)   *
001200******************************************************************
001210 01  FS-PEDSOL                   PIC 9(02)        VALUE ZEROES.
001220 01  FSE-PEDSOL.
001230     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROES.
001240     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROES.
001250     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROES.
001260 01  PROGRAMA                    PIC X(08)       VALUE "PEDIDOS1".
001270 01  ARCHIVO                     PIC X(08)        VALUE SPACES.
001280 01  ACCION                      PIC X(10)        VALUE SPACES.
001290 01  LLAVE                       PIC X(32)        VALUE SPACES.
001300******************************************************************
001310 PROCEDURE DIVISION.
001320******************************************************************
001330*               S E C C I O N    P R I N C I P A L
001340******************************************************************
001350 000-MAIN SECTION.
001360     PERFORM 100-INICIALIZA
001370     PERFORM 200-VALIDA-MERCADO-ABIERTO
001380     IF MERCADO-CERRADO
001390        PERFORM 900-CIERRA-ARCHIVOS
001400        STOP RUN
001410     END-IF
001420     PERFORM 210-VALIDA-SALDO-DISPONIBLE
001430     IF FONDOS-INSUFICIENTES
001440        PERFORM 900-CIERRA-ARCHIVOS
001450        STOP RUN
001460     END-IF
001470     PERFORM 300-PROCESA-TITULOS
001480          VARYING WKS-IDX FROM 1 BY 1
001490          UNTIL WKS-IDX > WKS-TOTAL-SOLICITUDES
001500     DISPLAY "*** ORDENES EJECUTADAS : " WKS-ORDENES-OK
001510             UPON CONSOLE
001520     DISPLAY "*** ORDENES RECHAZADAS : " WKS-ORDENES-ERROR
001530             UPON CONSOLE
001540     PERFORM 900-CIERRA-ARCHIVOS
001550     STOP RUN.
001560 000-MAIN-E. EXIT.
001570******************************************************************
001580*    UNIDAD 4 PASO 0: CARGA DE PARAMETROS Y TABLA DE SOLICITUDES *
001590******************************************************************
001600 100-INICIALIZA SECTION.
001610     ACCEPT PRM-REGISTRO FROM SYSIN
001620     MOVE PRM-HORA-CORRIDA       TO WKS-HORA-CORRIDA
001630     MOVE PRM-SALDO-DISPONIBLE   TO WKS-SALDO-DISPONIBLE
001640     MOVE 'OPEN'                 TO ACCION
001650     MOVE SPACES                 TO LLAVE
001660     MOVE 'PEDSOL'               TO ARCHIVO
001670     OPEN INPUT PEDSOL
001680     IF FS-PEDSOL NOT EQUAL 0 AND 97
001690        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001700                              FS-PEDSOL, FSE-PEDSOL
001710        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PEDSOL <<<"
001720                UPON CONSOLE
001730        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
001740                UPON CONSOLE
001750        STOP RUN
001760     END-IF
001770     PERFORM 110-CARGA-TABLA-SOLICITUDES UNTIL FIN-PEDSOL
001780*----------------------------------------------------------------*
001790*    REGLA B1: PRESUPUESTO POR TITULO = PRESUPUESTO SEMANAL      *
001800*    ENTRE CANTIDAD DE SOLICITUDES DE LA CORRIDA, TRUNCADO       *
001810*----------------------------------------------------------------*
001820     IF WKS-TOTAL-SOLICITUDES > ZEROES
001830        COMPUTE WKS-PRESUP-X-TITULO =
001840                PRM-PRESUPUESTO-SEM / WKS-TOTAL-SOLICITUDES
001850     END-IF.
001860 100-INICIALIZA-E. EXIT.
001870 110-CARGA-TABLA-SOLICITUDES SECTION.
001880     READ PEDSOL
001890        AT END
001900           MOVE 1 TO WKS-FIN-PEDSOL
001910        NOT AT END
001920           ADD 1 TO WKS-TOTAL-SOLICITUDES
001930           MOVE PED-CODIGO  TO WKS-POS-CODIGO
001940                             (WKS-TOTAL-SOLICITUDES)
001950           MOVE PED-PRECIO-ACTUAL
001960                        TO WKS-POS-PRECIO (WKS-TOTAL-SOLICITUDES)
001970     END-READ.
001980 110-CARGA-TABLA-SOLICITUDES-E. EXIT.
001990******************************************************************
002000*    REGLA B9 / UNIDAD 4 PASO 1: MERCADO ABIERTO LUNES A         *
002010*    VIERNES, DE 09:00 A 15:30 INCLUSIVE                         *
002020******************************************************************
002030 200-VALIDA-MERCADO-ABIERTO SECTION.
002040     MOVE 0 TO WKS-MERCADO
002050     IF PRM-DIA-SEMANA > 5
002060        MOVE 1 TO WKS-MERCADO
002070        DISPLAY "*** MERCADO CERRADO, DIA DE LA SEMANA: "
002080                PRM-DIA-SEMANA UPON CONSOLE
002090     END-IF
002100     IF MERCADO-ABIERTO
002110        IF WKS-HORA-CORRIDA < 0900 OR WKS-HORA-CORRIDA > 1530
002120           MOVE 1 TO WKS-MERCADO
002130           DISPLAY "*** MERCADO CERRADO, HORA: "
002140                   WKS-HORA-HH "." WKS-HORA-MM UPON CONSOLE
002150        END-IF
002160     END-IF.
002170 200-VALIDA-MERCADO-ABIERTO-E. EXIT.
002180******************************************************************
002190*    REGLA B10 / UNIDAD 4 PASO 2: SALDO DISPONIBLE DEBE CUBRIR   *
002200*    EL PRESUPUESTO SEMANAL COMPLETO O LA CORRIDA NO SE EJECUTA  *
002210******************************************************************
002220 210-VALIDA-SALDO-DISPONIBLE SECTION.
002230     MOVE 0 TO WKS-FONDOS
002240     IF WKS-SALDO-DISPONIBLE < PRM-PRESUPUESTO-SEM
002250        MOVE 1 TO WKS-FONDOS
002260        MOVE WKS-SALDO-DISPONIBLE TO WKS-MASCARA-MONTO
002270        DISPLAY "*** SALDO INSUFICIENTE, TENEMOS: "
002280                WKS-MASCARA-MONTO UPON CONSOLE
002290        MOVE PRM-PRESUPUESTO-SEM  TO WKS-MASCARA-MONTO
002300        DISPLAY "                  NECESITAMOS: "
002310                WKS-MASCARA-MONTO UPON CONSOLE
002320     END-IF.
002330 210-VALIDA-SALDO-DISPONIBLE-E. EXIT.
002340******************************************************************
002350*    UNIDAD 4 PASOS 3-5: REPARTE EL PRESUPUESTO Y MANDA CADA     *
002360*    TITULO A CALCORD, REGISTRANDO EL RESULTADO EN CONSOLA       *
002370******************************************************************
002380 300-PROCESA-TITULOS SECTION.
002390     MOVE WKS-POS-CODIGO (WKS-IDX)  TO PED-CODIGO
002400     MOVE WKS-POS-PRECIO (WKS-IDX)  TO PED-PRECIO-ACTUAL
002410     MOVE WKS-PRESUP-X-TITULO       TO PED-PRESUPUESTO
002420     PERFORM 310-EJECUTA-PEDIDO.
002430 300-PROCESA-TITULOS-E. EXIT.
002440 310-EJECUTA-PEDIDO SECTION.
002450     CALL 'CALCORD' USING PED-CODIGO
002460                           PED-PRESUPUESTO
002470                           PED-PRECIO-ACTUAL
002480                           PED-CANTIDAD
002490                           PED-MONTO-ESPERADO
002500                           PED-ESTADO
002510     PERFORM 320-REGISTRA-PEDIDO.
002520 310-EJECUTA-PEDIDO-E. EXIT.
002530 320-REGISTRA-PEDIDO SECTION.
002540     EVALUATE PED-ESTADO
002550        WHEN 'OK'
002560           ADD 1 TO WKS-ORDENES-OK
002570           MOVE PED-MONTO-ESPERADO TO WKS-MASCARA-MONTO
002580           DISPLAY "ORDEN EJECUTADA  TITULO: " PED-CODIGO
002590                   " CANTIDAD: " PED-CANTIDAD
002600                   " MONTO: " WKS-MASCARA-MONTO
002610                   UPON CONSOLE
002620        WHEN OTHER
002630           ADD 1 TO WKS-ORDENES-ERROR
002640           DISPLAY "ORDEN RECHAZADA  TITULO: " PED-CODIGO
002650                   " ESTADO: " PED-ESTADO
002660                   UPON CONSOLE
002670     END-EVALUATE.
002680 320-REGISTRA-PEDIDO-E. EXIT.
002690******************************************************************
002700 900-CIERRA-ARCHIVOS SECTION.
002710     CLOSE PEDSOL.
002720 900-CIERRA-ARCHIVOS-E. EXIT.
