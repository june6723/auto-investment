000010******************************************************************
000020*   COPY      : PEDORD                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: SOLICITUD Y RESULTADO DE UNA ORDEN DE COMPRA A  *
000050*             PRECIO DE MERCADO.  EL MISMO REGISTRO SIRVE DE     *
000060*             ENTRADA (CODIGO/PRESUPUESTO/PRECIO) Y DE RESULTADO *
000070*             (CANTIDAD/MONTO/ESTADO) AL REGRESAR DE CALCORD.    *
000080*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000090******************************************************************
000100*----------------------------------------------------------------*
000110* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000120* 1999-02-15 PEDR TK-19110 AJUSTE DE CAMPOS PARA Y2K             *
000130*----------------------------------------------------------------*
000140 01  PED-REGISTRO.
000150     02  PED-CODIGO              PIC X(06).
000160     02  PED-PRESUPUESTO         PIC 9(11).
000170     02  PED-PRECIO-ACTUAL       PIC 9(09).
000180     02  PED-CANTIDAD            PIC 9(07).
000190     02  PED-MONTO-ESPERADO      PIC 9(11).
000200*        "OK" ORDEN VALIDA, "E1" PRECIO CERO, "E2" CANTIDAD CERO
000210     02  PED-ESTADO              PIC X(02).
000220     02  FILLER                  PIC X(04).
