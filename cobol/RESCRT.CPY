000010******************************************************************
000020*   COPY      : RESCRT                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: RESUMEN DE RESULTADOS DEL BACKTEST Y METRICAS   *
000050*             DE DESEMPENO, SE LLENA AL FINALIZAR LA CORRIDA     *
000060*             Y SE USA PARA IMPRIMIR EL REPORTE RESUMEN.         *
000070*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000080******************************************************************
000090*----------------------------------------------------------------*
000100* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000110* 1999-02-08 PEDR TK-19104 AJUSTE DE CAMPOS PARA Y2K      *
000120*----------------------------------------------------------------*
000130 01  RES-RESUMEN-CARTERA.
000140     02  RES-SALDO-INICIAL       PIC 9(13)        VALUE ZEROES.
000150     02  RES-SALDO-FINAL         PIC S9(13)       VALUE ZEROES.
000160     02  RES-TOTAL-INVERTIDO     PIC 9(13)        VALUE ZEROES.
000170     02  RES-GANANCIA-TOTAL      PIC S9(13)       VALUE ZEROES.
000180     02  RES-RENDIMIENTO-TOTAL   PIC S9(03)V9(06) VALUE ZEROES.
000190     02  RES-RENDIMIENTO-ANUAL   PIC S9(03)V9(06) VALUE ZEROES.
000200     02  RES-VOLATILIDAD         PIC S9(03)V9(06) VALUE ZEROES.
000210     02  RES-SHARPE              PIC S9(05)V9(04) VALUE ZEROES.
000220     02  RES-MAXIMA-CAIDA        PIC S9(03)V9(06) VALUE ZEROES.
000230     02  RES-TOTAL-MOVIMIENTOS   PIC 9(05)        VALUE ZEROES.
000240     02  RES-TASA-GANADORA       PIC 9V9(04)      VALUE ZEROES.
000250     02  FILLER                  PIC X(10).
