000010******************************************************************
000020*   COPY      : SALDIA                                           *
000030*   APLICACION: BOLSA DE VALORES - COMPRA PROGRAMADA             *
000040*   DESCRIPCION: BITACORA DE SALDO DIARIO DE LA CARTERA (CAJA +  *
000050*             VALOR DE MERCADO DE LAS POSICIONES), UN REGISTRO   *
000060*             POR CADA DIA DE NEGOCIACION DEL BACKTEST.          *
000070*   PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA: 09/06/1987  *
000080******************************************************************
000090*----------------------------------------------------------------*
000100* 1987-06-09 PEDR TK-10012 PRIMERA VERSION DEL LAYOUT            *
000110*----------------------------------------------------------------*
000120 01  SDI-REGISTRO.
000130     02  SDI-FECHA               PIC 9(08).
000140     02  SDI-FECHA-R REDEFINES SDI-FECHA.
000150         03  SDI-FEC-ANIO        PIC 9(04).
000160         03  SDI-FEC-MES         PIC 9(02).
000170         03  SDI-FEC-DIA         PIC 9(02).
000180     02  SDI-VALOR               PIC S9(13).
000190     02  FILLER                  PIC X(09).
